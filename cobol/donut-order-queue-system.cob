000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. donut-order-queue-system.
000300 AUTHOR. R CULVER.
000400 INSTALLATION. DONUT DISTRIBUTION CENTER.
000500 DATE-WRITTEN. NOVEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*
001100*    DATE        PROGRAMMER  REQUEST    DESCRIPTION
001200*    ----------  ----------  ---------  ----------------------
001300*    1991-11-04  RPC         DQ-0001    ORIGINAL PROGRAM - THE
001400*                                       NIGHTLY QUEUE RUN.  USED
001500*                                       TO BE FOUR SEPARATE JOB
001600*                                       STEPS, COMBINED HERE SO
001700*                                       OPERATIONS ONLY HAS ONE
001800*                                       JCL STEP TO WATCH.
001900*    1991-11-22  RPC         DQ-0011    DRIVER NOW CALLS THE
002000*                                       MAINTENANCE PROGRAM FOR
002100*                                       EACH TRANSACTION RATHER
002200*                                       THAN WAITING FOR THE
002300*                                       WHOLE TRANS-IN FILE TO
002400*                                       BE SORTED FIRST.
002500*    1992-03-14  LMT         DQ-0033    ADDED THE 'L' (LISTING)
002600*                                       AND 'D' (DELIVERY) CODES
002700*                                       TO THE EVALUATE.
002800*    1993-07-02  RPC         DQ-0061    SKIP QUEUE-INITIAL-LOAD
002900*                                       WHEN UPSI-0 IS ON -- LETS
003000*                                       OPS RERUN JUST THE
003100*                                       TRANSACTION STEP AFTER AN
003200*                                       ABEND WITHOUT RELOADING
003300*                                       ORDERS-IN A SECOND TIME.
003400*    1998-11-02  KPN         DQ-0078    Y2K REVIEW - NO DATE
003500*                                       FIELDS IN THIS PROGRAM,
003600*                                       CLOSED WITH NO CHANGE.
003700*    2004-09-20  JWB         DQ-0105    DISPLAY THE TRANSACTION
003800*                                       COUNT AT END OF RUN FOR
003900*                                       THE OPERATOR LOG.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS W-SKIP-INITIAL-LOAD.
004600 INPUT-OUTPUT SECTION.
004700    FILE-CONTROL.
004800
004900       COPY "SLTRANS.CBL".
005000
005100 DATA DIVISION.
005200    FILE SECTION.
005300
005400       COPY "FDTRANS.CBL".
005500
005600    WORKING-STORAGE SECTION.
005700
005800       COPY "wscase01.cbl".
005900
006000       01  W-TRANS-COUNT             PIC 9(5) COMP.
006100       01  W-TRANS-COUNT-ED          PIC ZZZZ9.
006200
006300       01  W-CALL-CLIENT-ID          PIC 9(5).
006400       01  W-CALL-DONUT-QTY          PIC 9(3).
006500       01  W-CALL-TIME-FIELD         PIC 9(6).
006600
006700       01  W-CALL-TIME-FIELD-BRK REDEFINES W-CALL-TIME-FIELD.
006800           05  W-CALL-TIME-HH        PIC 99.
006900           05  W-CALL-TIME-MM        PIC 99.
007000           05  W-CALL-TIME-SS        PIC 99.
007100       01  W-CALL-TRAN-CODE          PIC X(1).
007200
007300       77  DUMMY                     PIC X.
007400*_________________________________________________________________________
007500
007600 PROCEDURE DIVISION.
007700
007800 MAIN-CONTROL.
007900
008000     IF W-SKIP-INITIAL-LOAD
008100         DISPLAY "DONUT-ORDER-QUEUE-SYSTEM - UPSI-0 ON, SKIPPING "
008200                 "QUEUE-INITIAL-LOAD FOR THIS RUN"
008300     ELSE
008400         CALL "queue-initial-load".
008500
008600     OPEN INPUT TRANS-IN.
008700     MOVE ZERO TO W-TRANS-COUNT.
008800     MOVE "N"  TO W-END-OF-FILE.
008900
009000     PERFORM READ-TRANS-IN-NEXT-RECORD.
009100     PERFORM PROCESS-ONE-TRANSACTION UNTIL END-OF-FILE.
009200
009300     MOVE W-TRANS-COUNT TO W-TRANS-COUNT-ED.
009400     DISPLAY "DONUT-ORDER-QUEUE-SYSTEM - TRANSACTIONS PROCESSED: "
009500             W-TRANS-COUNT-ED.
009600
009700     CLOSE TRANS-IN.
009800
009900     STOP RUN.
010000*_________________________________________________________________________
010100
010200 PROCESS-ONE-TRANSACTION.
010300
010400     ADD 1 TO W-TRANS-COUNT.
010500
010600     MOVE TRAN-CODE      TO W-CALL-TRAN-CODE.
010700     MOVE TRAN-CLIENT-ID TO W-CALL-CLIENT-ID.
010800     MOVE TRAN-DONUT-QTY TO W-CALL-DONUT-QTY.
010900     MOVE TRAN-ORDER-TIME TO W-CALL-TIME-FIELD.
011000
011100     EVALUATE TRUE
011200         WHEN TRAN-IS-ADD
011300             CALL "order-queue-maintenance" USING W-CALL-TRAN-CODE
011400                 W-CALL-CLIENT-ID W-CALL-DONUT-QTY W-CALL-TIME-FIELD
011500         WHEN TRAN-IS-CANCEL
011600             CALL "order-queue-maintenance" USING W-CALL-TRAN-CODE
011700                 W-CALL-CLIENT-ID W-CALL-DONUT-QTY W-CALL-TIME-FIELD
011800         WHEN TRAN-IS-LISTING
011900             CALL "queue-listing-report" USING W-CALL-TIME-FIELD
012000         WHEN TRAN-IS-DELIVERY
012100             CALL "delivery-builder" USING W-CALL-TIME-FIELD
012200         WHEN OTHER
012300             DISPLAY "DONUT-ORDER-QUEUE-SYSTEM - UNKNOWN TRAN-CODE '"
012400                     W-CALL-TRAN-CODE "' - RECORD SKIPPED"
012500                     " AT TIME " W-CALL-TIME-HH ":" W-CALL-TIME-MM
012600                     ":" W-CALL-TIME-SS
012700     END-EVALUATE.
012800
012900     PERFORM READ-TRANS-IN-NEXT-RECORD.
013000*_________________________________________________________________________
013100
013200 READ-TRANS-IN-NEXT-RECORD.
013300
013400     READ TRANS-IN
013500         AT END
013600             MOVE "Y" TO W-END-OF-FILE.
013700*_________________________________________________________________________
