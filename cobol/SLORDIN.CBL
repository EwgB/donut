000100*----------------------------------------------------------------
000200*    SLORDIN.CBL
000300*    FILE-CONTROL entry for ORDERS-IN, the start-of-run queue
000400*    seed file.
000500*----------------------------------------------------------------
000600*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
000700*----------------------------------------------------------------
000800
000900     SELECT ORDERS-IN
001000            ASSIGN TO "ORDERSIN"
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS W-ORDERS-IN-STATUS.
