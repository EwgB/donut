000100*----------------------------------------------------------------
000200*    SLQUEUE.CBL
000300*    FILE-CONTROL entry for the ORDER-QUEUE-FILE.
000400*
000500*    ORDER-QUEUE-FILE holds one record per order currently
000600*    waiting for a delivery cart.  Keyed by QR-CLIENT-ID since
000700*    a client may never have more than one open order.
000800*----------------------------------------------------------------
000900*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001000*----------------------------------------------------------------
001100
001200     SELECT ORDER-QUEUE-FILE
001300            ASSIGN TO "ORDERQ"
001400            ORGANIZATION IS INDEXED
001500            ACCESS MODE IS DYNAMIC
001600            RECORD KEY IS QR-CLIENT-ID
001700            FILE STATUS IS W-QUEUE-FILE-STATUS.
