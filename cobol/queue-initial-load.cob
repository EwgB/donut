000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. queue-initial-load.
000300 AUTHOR. R CULVER.
000400 INSTALLATION. DONUT DISTRIBUTION CENTER.
000500 DATE-WRITTEN. NOVEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*
001100*    DATE        PROGRAMMER  REQUEST    DESCRIPTION
001200*    ----------  ----------  ---------  ----------------------
001300*    1991-11-04  RPC         DQ-0001    ORIGINAL PROGRAM -
001400*                                       SEEDS THE ORDER QUEUE
001500*                                       FROM ORDERS-IN AT THE
001600*                                       START OF EACH RUN.
001700*    1991-11-19  RPC         DQ-0009    REJECT LINE NOW CARRIES
001800*                                       THE ORDER TIME, NOT
001900*                                       JUST CLIENT/QTY.
002000*    1992-02-03  LMT         DQ-0031    CLOSE ORDER-QUEUE-FILE
002100*                                       AND CONTROL-FILE EVEN
002200*                                       WHEN ORDERS-IN IS EMPTY.
002300*    1993-06-22  RPC         DQ-0058    ADDED RUN TOTALS TO THE
002400*                                       JOB LOG (DISPLAY), OPS
002500*                                       WANTED THEM ON THE
002600*                                       CONSOLE NOT BURIED IN
002700*                                       THE REJECT FILE.
002800*    1998-10-30  KPN         DQ-0077    Y2K - NO DATE FIELDS IN
002900*                                       THIS PROGRAM, REVIEWED
003000*                                       AND CLOSED WITH NO
003100*                                       CHANGE REQUIRED.
003200*    2004-08-12  JWB         DQ-0104    CLARIFIED COMMENTS ON
003300*                                       THE REJECT-DETAIL LINE.
003400*    2006-02-14  DKW         DQ-0122    MOVE TO FILLER OF REJECT-DETAIL
003500*                                       IS NOT A VALID DATA-NAME --
003600*                                       GAVE THE REJECT-LINE LABEL
003700*                                       ITS OWN NAME (RD-LABEL) SO THE
003800*                                       MOVE HAS SOMETHING REAL TO
003900*                                       TARGET.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS W-RERUN-SWITCH.
004600 INPUT-OUTPUT SECTION.
004700    FILE-CONTROL.
004800
004900       COPY "SLORDIN.CBL".
005000       COPY "SLQUEUE.CBL".
005100       COPY "SLCONTRL.CBL".
005200
005300       SELECT REJECTS-OUT
005400              ASSIGN TO "queue-initial-load.rej"
005500              ORGANIZATION IS LINE SEQUENTIAL.
005600
005700 DATA DIVISION.
005800    FILE SECTION.
005900
006000       COPY "FDORDIN.CBL".
006100       COPY "FDQUEUE.CBL".
006200       COPY "FDCONTRL.CBL".
006300
006400       FD  REJECTS-OUT
006500           LABEL RECORDS ARE OMITTED.
006600       01  REJECT-RECORD             PIC X(80).
006700
006800    WORKING-STORAGE SECTION.
006900
007000       COPY "wscase01.cbl".
007100       COPY "WSADMIT.CBL".
007200
007300       01  W-LOADED-COUNT            PIC 9(5) COMP.
007400       01  W-REJECTED-COUNT          PIC 9(5) COMP.
007500       01  W-LOADED-COUNT-ED         PIC ZZZZ9.
007600       01  W-REJECTED-COUNT-ED       PIC ZZZZ9.
007700
007800       01  REJECT-DETAIL.
007900           05  RD-LABEL              PIC X(8)  VALUE "REJECT: ".
008000           05  RD-CLIENT-ID          PIC 9(5).
008100           05  FILLER                PIC X(1)  VALUE SPACE.
008200           05  RD-DONUT-QTY          PIC 9(3).
008300           05  FILLER                PIC X(1)  VALUE SPACE.
008400           05  RD-ORDER-TIME         PIC 9(6).
008500           05  FILLER                PIC X(2)  VALUE SPACES.
008600           05  RD-REASON             PIC X(40).
008700           05  FILLER                PIC X(14) VALUE SPACES.
008800
008900       77  DUMMY                     PIC X.
009000*_________________________________________________________________________
009100
009200 PROCEDURE DIVISION.
009300
009400 MAIN-CONTROL.
009500
009600     OPEN INPUT  ORDERS-IN.
009700     OPEN I-O    ORDER-QUEUE-FILE.
009800     OPEN I-O    CONTROL-FILE.
009900     OPEN OUTPUT REJECTS-OUT.
010000
010100     MOVE ZERO TO W-LOADED-COUNT.
010200     MOVE ZERO TO W-REJECTED-COUNT.
010300     MOVE "N"  TO W-END-OF-FILE.
010400
010500     PERFORM READ-ORDERS-IN-NEXT-RECORD.
010600     PERFORM PROCESS-ONE-LOAD-RECORD UNTIL END-OF-FILE.
010700
010800     MOVE W-LOADED-COUNT   TO W-LOADED-COUNT-ED.
010900     MOVE W-REJECTED-COUNT TO W-REJECTED-COUNT-ED.
011000     DISPLAY "QUEUE-INITIAL-LOAD - ORDERS LOADED: "
011100             W-LOADED-COUNT-ED
011200             "  REJECTED: " W-REJECTED-COUNT-ED.
011300
011400     CLOSE ORDERS-IN.
011500     CLOSE ORDER-QUEUE-FILE.
011600     CLOSE CONTROL-FILE.
011700     CLOSE REJECTS-OUT.
011800
011900     EXIT PROGRAM.
012000
012100*_________________________________________________________________________
012200
012300 PROCESS-ONE-LOAD-RECORD.
012400
012500     MOVE ORDIN-CLIENT-ID  TO W-ADMIT-CLIENT-ID.
012600     MOVE ORDIN-DONUT-QTY  TO W-ADMIT-DONUT-QTY.
012700     MOVE ORDIN-ORDER-TIME TO W-ADMIT-ORDER-TIME.
012800
012900     PERFORM ADMIT-ORDER-MODULE.
013000
013100     IF ADMIT-REJECTED
013200         ADD 1 TO W-REJECTED-COUNT
013300         PERFORM WRITE-THE-REJECT-LINE
013400     ELSE
013500         ADD 1 TO W-LOADED-COUNT.
013600
013700     PERFORM READ-ORDERS-IN-NEXT-RECORD.
013800*_________________________________________________________________________
013900
014000 WRITE-THE-REJECT-LINE.
014100
014200     MOVE SPACES            TO REJECT-DETAIL.
014300     MOVE "REJECT: "        TO RD-LABEL.
014400     MOVE W-ADMIT-CLIENT-ID TO RD-CLIENT-ID.
014500     MOVE W-ADMIT-DONUT-QTY TO RD-DONUT-QTY.
014600     MOVE W-ADMIT-ORDER-TIME TO RD-ORDER-TIME.
014700     MOVE W-ADMIT-REJECT-REASON TO RD-REASON.
014800
014900     WRITE REJECT-RECORD FROM REJECT-DETAIL.
015000*_________________________________________________________________________
015100
015200 READ-ORDERS-IN-NEXT-RECORD.
015300
015400     READ ORDERS-IN
015500         AT END
015600             MOVE "Y" TO W-END-OF-FILE.
015700*_________________________________________________________________________
015800
015900     COPY "PLADMIT.CBL".
016000     COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
016100*_________________________________________________________________________
