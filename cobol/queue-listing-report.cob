000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. queue-listing-report.
000300 AUTHOR. L TORRES.
000400 INSTALLATION. DONUT DISTRIBUTION CENTER.
000500 DATE-WRITTEN. DECEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*
001100*    DATE        PROGRAMMER  REQUEST    DESCRIPTION
001200*    ----------  ----------  ---------  ----------------------
001300*    1991-12-10  LMT         DQ-0003    ORIGINAL PROGRAM -
001400*                                       PRODUCES THE QUEUE
001500*                                       LISTING WITH ESTIMATED
001600*                                       WAIT TIME, MODELED ON
001700*                                       THE OLD DEDUCTIBLES
001800*                                       REPORT'S SORT-AND-PRINT
001900*                                       STYLE.
002000*    1991-12-18  LMT         DQ-0010    WAIT TIME NOW ADDS 300
002100*                                       SECONDS EVERY TIME THE
002200*                                       SIMULATED CART PASSES
002300*                                       50 DONUTS, NOT JUST
002400*                                       ONCE.
002500*    1992-04-01  RPC         DQ-0040    PRIORITY CLIENTS (ID
002600*                                       1000 AND UNDER) NOW
002700*                                       SORT AHEAD OF STANDARD
002800*                                       CLIENTS REGARDLESS OF
002900*                                       ORDER TIME.
003000*    1998-11-09  KPN         DQ-0080    Y2K REVIEW - NO DATE
003100*                                       FIELDS IN THIS PROGRAM,
003200*                                       CLOSED WITH NO CHANGE.
003300*    2004-10-04  JWB         DQ-0108    TRAILER LINE NOW SHOWS
003400*                                       TOTAL DONUTS AS WELL AS
003500*                                       TOTAL ORDERS.
003600*    2006-02-14  DKW         DQ-0121    QUEUE-RPT WAS BEING OPENED
003700*                                       AFTER THE SORT STATEMENT HAD
003800*                                       ALREADY CALLED THE OUTPUT
003900*                                       PROCEDURE -- MOVED THE OPEN
004000*                                       AND THE HEADING/TRAILER/CLOSE
004100*                                       INSIDE PRINT-FROM-SORT WHERE
004200*                                       THEY BELONG.  ALSO NARROWED
004300*                                       THE PRI COLUMN TO MATCH THE
004400*                                       DOCUMENTED Y/N LAYOUT.
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS W-RERUN-SWITCH.
005100 INPUT-OUTPUT SECTION.
005200    FILE-CONTROL.
005300
005400       COPY "SLQUEUE.CBL".
005500
005600       COPY "SLCONTRL.CBL".
005700
005800       SELECT SORT-WORK-FILE
005900              ASSIGN TO "QLSTSORT".
006000
006100       SELECT QUEUE-RPT
006200              ASSIGN TO "queue-listing-report.out"
006300              ORGANIZATION IS LINE SEQUENTIAL.
006400
006500 DATA DIVISION.
006600    FILE SECTION.
006700
006800       COPY "FDQUEUE.CBL".
006900
007000       COPY "FDCONTRL.CBL".
007100
007200       SD  SORT-WORK-FILE.
007300       01  SORT-WORK-RECORD.
007400           05  SW-SORT-PRIORITY      PIC X(1).
007500           05  SW-ORDER-TIME         PIC 9(6).
007600           05  SW-ORDER-ID           PIC 9(7).
007700           05  SW-CLIENT-ID          PIC 9(5).
007800           05  SW-DONUT-QTY          PIC 9(3).
007900
008000       FD  QUEUE-RPT
008100           LABEL RECORDS ARE OMITTED.
008200       01  PRINTER-RECORD            PIC X(80).
008300
008400    WORKING-STORAGE SECTION.
008500
008600       COPY "wscase01.cbl".
008700
008800       01  PAGE-NUMBER               PIC 9(3) COMP.
008900       01  W-PRINTED-LINES           PIC 9(3) COMP.
009000       01  W-LINES-PER-PAGE          PIC 9(3) COMP VALUE 50.
009100
009200       01  W-ORDER-COUNT             PIC 9(5) COMP.
009300       01  W-DONUT-TOTAL             PIC 9(7) COMP.
009400       01  W-ORDER-COUNT-ED          PIC ZZZZ9.
009500       01  W-DONUT-TOTAL-ED          PIC ZZZZZZ9.
009600
009700       01  W-CART-LOAD               PIC 9(3) COMP.
009800       01  W-WAIT-BASE-SECS          PIC S9(7) COMP.
009900       01  W-WAIT-TOTAL-SECS         PIC S9(7) COMP.
010000       01  W-WAIT-MINUTES            PIC S9(5) COMP.
010100       01  W-WAIT-SECONDS            PIC S9(2) COMP.
010200       01  W-WAIT-MINUTES-ED         PIC ZZZZ9.
010300       01  W-WAIT-SECONDS-ED         PIC 99.
010400
010500       01  W-CURRENT-TIME            PIC 9(6).
010600       01  W-CURRENT-TIME-BRK REDEFINES W-CURRENT-TIME.
010700           05  W-CURRENT-HH          PIC 99.
010800           05  W-CURRENT-MM          PIC 99.
010900           05  W-CURRENT-SS          PIC 99.
011000
011100       01  W-CURRENT-SECS-OF-DAY     PIC 9(7) COMP.
011200       01  W-LAST-DELIVERY-SECS      PIC 9(7) COMP.
011300
011400       01  TITLE.
011500           05  FILLER                PIC X(22) VALUE SPACES.
011600           05  FILLER                PIC X(36)
011700               VALUE "DONUT DISTRIBUTION CENTER".
011800           05  FILLER                PIC X(22) VALUE SPACES.
011900
012000       01  HEADING-1.
012100           05  FILLER                PIC X(22) VALUE SPACES.
012200           05  FILLER                PIC X(36)
012300               VALUE "QUEUE LISTING WITH WAIT ESTIMATE".
012400           05  FILLER                PIC X(22) VALUE SPACES.
012500
012600       01  HEADING-2.
012700           05  FILLER                PIC X(2)  VALUE SPACES.
012800           05  FILLER                PIC X(4)  VALUE "POS ".
012900           05  FILLER                PIC X(8)  VALUE "ORDER # ".
013000           05  FILLER                PIC X(7)  VALUE "CLIENT ".
013100           05  FILLER                PIC X(7)  VALUE "QTY    ".
013200           05  FILLER                PIC X(2)  VALUE "P ".
013300           05  FILLER                PIC X(20) VALUE "ESTIMATED WAIT TIME".
013400           05  FILLER                PIC X(28) VALUE SPACES.
013500
013600       01  DETAIL-LINE.
013700           05  FILLER                PIC X(2)  VALUE SPACES.
013800           05  DL-QUEUE-POS          PIC ZZZ9.
013900           05  FILLER                PIC X(1)  VALUE SPACES.
014000           05  DL-ORDER-ID           PIC 9(7).
014100           05  FILLER                PIC X(2)  VALUE SPACES.
014200           05  DL-CLIENT-ID          PIC 9(5).
014300           05  FILLER                PIC X(1)  VALUE SPACES.
014400           05  DL-DONUT-QTY          PIC ZZ9.
014500           05  FILLER                PIC X(4)  VALUE SPACES.
014600           05  DL-PRIORITY           PIC X(1).
014700           05  FILLER                PIC X(1)  VALUE SPACES.
014800           05  DL-WAIT-MINUTES       PIC ZZZZ9.
014900           05  FILLER                PIC X(1)  VALUE ":".
015000           05  DL-WAIT-SECONDS       PIC 99.
015100           05  FILLER                PIC X(34) VALUE SPACES.
015200
015300       01  TRAILER-LINE.
015400           05  FILLER                PIC X(2)  VALUE SPACES.
015500           05  FILLER                PIC X(14) VALUE "TOTAL ORDERS: ".
015600           05  TL-ORDER-COUNT        PIC ZZZZ9.
015700           05  FILLER                PIC X(4)  VALUE SPACES.
015800           05  FILLER                PIC X(14) VALUE "TOTAL DONUTS: ".
015900           05  TL-DONUT-TOTAL        PIC ZZZZZZ9.
016000           05  FILLER                PIC X(29) VALUE SPACES.
016100
016200       77  DUMMY                     PIC X.
016300*_________________________________________________________________________
016400
016500 LINKAGE SECTION.
016600
016700     01  LS-CURRENT-TIME             PIC 9(6).
016800*_________________________________________________________________________
016900
017000 PROCEDURE DIVISION USING LS-CURRENT-TIME.
017100
017200 MAIN-CONTROL.
017300
017400     MOVE LS-CURRENT-TIME TO W-CURRENT-TIME.
017500     COMPUTE W-CURRENT-SECS-OF-DAY =
017600         (W-CURRENT-HH * 3600) + (W-CURRENT-MM * 60) + W-CURRENT-SS.
017700
017800     MOVE ZERO TO PAGE-NUMBER.
017900     MOVE ZERO TO W-ORDER-COUNT.
018000     MOVE ZERO TO W-DONUT-TOTAL.
018100     MOVE ZERO TO W-CART-LOAD.
018200     OPEN INPUT CONTROL-FILE.
018300     MOVE 1 TO CONTROL-KEY.
018400     READ CONTROL-FILE RECORD
018500         INVALID KEY
018600             MOVE ZERO TO CONTROL-LAST-DELIVERY-TIME.
018700     CLOSE CONTROL-FILE.
018800
018900     COMPUTE W-LAST-DELIVERY-SECS =
019000         (CONTROL-LAST-DELIVERY-HH * 3600)
019100         + (CONTROL-LAST-DELIVERY-MM * 60) + CONTROL-LAST-DELIVERY-SS.
019200     COMPUTE W-WAIT-BASE-SECS =
019300         W-LAST-DELIVERY-SECS + 300 - W-CURRENT-SECS-OF-DAY.
019400
019500     SORT SORT-WORK-FILE
019600         ON ASCENDING KEY SW-SORT-PRIORITY
019700         ON ASCENDING KEY SW-ORDER-TIME
019800         ON ASCENDING KEY SW-ORDER-ID
019900         INPUT PROCEDURE IS LOAD-SORT-FROM-QUEUE
020000         OUTPUT PROCEDURE IS PRINT-FROM-SORT.
020100
020200     EXIT PROGRAM.
020300*_________________________________________________________________________
020400
020500 LOAD-SORT-FROM-QUEUE.
020600
020700     OPEN INPUT ORDER-QUEUE-FILE.
020800     MOVE "N" TO W-END-OF-FILE.
020900     PERFORM READ-QUEUE-SEQUENTIAL-NEXT.
021000     PERFORM BUILD-ONE-SORT-RECORD UNTIL END-OF-FILE.
021100     CLOSE ORDER-QUEUE-FILE.
021200*_________________________________________________________________________
021300
021400 READ-QUEUE-SEQUENTIAL-NEXT.
021500
021600     READ ORDER-QUEUE-FILE NEXT RECORD
021700         AT END
021800             MOVE "Y" TO W-END-OF-FILE.
021900*_________________________________________________________________________
022000
022100 BUILD-ONE-SORT-RECORD.
022200
022300     IF QR-PRIORITY-ORDER
022400         MOVE "1" TO SW-SORT-PRIORITY
022500     ELSE
022600         MOVE "2" TO SW-SORT-PRIORITY.
022700
022800     MOVE QR-ORDER-TIME TO SW-ORDER-TIME.
022900     MOVE QR-ORDER-ID   TO SW-ORDER-ID.
023000     MOVE QR-CLIENT-ID  TO SW-CLIENT-ID.
023100     MOVE QR-DONUT-QTY  TO SW-DONUT-QTY.
023200
023300     RELEASE SORT-WORK-RECORD.
023400
023500     PERFORM READ-QUEUE-SEQUENTIAL-NEXT.
023600*_________________________________________________________________________
023700
023800 PRINT-FROM-SORT.
023900
024000     OPEN OUTPUT QUEUE-RPT.
024100     PERFORM PRINT-HEADINGS.
024200
024300     MOVE "N" TO W-END-OF-FILE.
024400     PERFORM RETURN-SORT-NEXT.
024500     PERFORM PROCESS-ONE-SORTED-RECORD UNTIL END-OF-FILE.
024600
024700     PERFORM WRITE-THE-TRAILER-LINE.
024800     CLOSE QUEUE-RPT.
024900*_________________________________________________________________________
025000
025100 RETURN-SORT-NEXT.
025200
025300     RETURN SORT-WORK-FILE RECORD
025400         AT END
025500             MOVE "Y" TO W-END-OF-FILE.
025600*_________________________________________________________________________
025700
025800 PROCESS-ONE-SORTED-RECORD.
025900
026000     ADD 1 TO W-ORDER-COUNT.
026100     MOVE W-ORDER-COUNT TO DL-QUEUE-POS.
026200     MOVE SW-ORDER-ID   TO DL-ORDER-ID.
026300     MOVE SW-CLIENT-ID  TO DL-CLIENT-ID.
026400     MOVE SW-DONUT-QTY  TO DL-DONUT-QTY.
026500
026600     IF SW-SORT-PRIORITY = "1"
026700         MOVE "Y" TO DL-PRIORITY
026800     ELSE
026900         MOVE "N" TO DL-PRIORITY.
027000
027100     IF (W-CART-LOAD + SW-DONUT-QTY) > 50
027200         ADD 300 TO W-WAIT-BASE-SECS
027300         MOVE SW-DONUT-QTY TO W-CART-LOAD
027400     ELSE
027500         ADD SW-DONUT-QTY TO W-CART-LOAD.
027600
027700     MOVE W-WAIT-BASE-SECS TO W-WAIT-TOTAL-SECS.
027800     DIVIDE W-WAIT-TOTAL-SECS BY 60
027900         GIVING W-WAIT-MINUTES
028000         REMAINDER W-WAIT-SECONDS.
028100
028200     MOVE W-WAIT-MINUTES TO DL-WAIT-MINUTES.
028300     MOVE W-WAIT-SECONDS TO DL-WAIT-SECONDS.
028400
028500     MOVE DETAIL-LINE TO PRINTER-RECORD.
028600     IF W-PRINTED-LINES NOT < W-LINES-PER-PAGE
028700         PERFORM PRINT-HEADINGS.
028800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028900     ADD 1 TO W-PRINTED-LINES.
029000
029100     ADD SW-DONUT-QTY TO W-DONUT-TOTAL.
029200
029300     PERFORM RETURN-SORT-NEXT.
029400*_________________________________________________________________________
029500
029600 WRITE-THE-TRAILER-LINE.
029700
029800     MOVE W-ORDER-COUNT TO TL-ORDER-COUNT.
029900     MOVE W-DONUT-TOTAL TO TL-DONUT-TOTAL.
030000     MOVE TRAILER-LINE TO PRINTER-RECORD.
030100     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
030200     PERFORM FINALIZE-PAGE.
030300*_________________________________________________________________________
030400
030500     COPY "PLPRINT.CBL".
030600*_________________________________________________________________________
