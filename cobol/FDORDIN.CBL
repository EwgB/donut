000100*----------------------------------------------------------------
000200*    FDORDIN.CBL
000300*    FD and record layout for ORDERS-IN.
000400*
000500*    Records already arrive in order-time sequence -- the load
000600*    program does not sort this file, it only validates and
000700*    assigns order ids as it reads.
000800*----------------------------------------------------------------
000900*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001000*----------------------------------------------------------------
001100
001200     FD  ORDERS-IN
001300         LABEL RECORDS ARE OMITTED.
001400
001500     01  ORDIN-RECORD.
001600         05  ORDIN-CLIENT-ID       PIC 9(5).
001700         05  ORDIN-DONUT-QTY       PIC 9(3).
001800         05  ORDIN-ORDER-TIME      PIC 9(6).
001900         05  FILLER                PIC X(8).
002000
002100     01  ORDIN-RECORD-TIME-BRK REDEFINES ORDIN-RECORD.
002200         05  FILLER                PIC X(8).
002300         05  ORDIN-ORDER-TIME-BRK.
002400             10  ORDIN-ORDER-HH    PIC 99.
002500             10  ORDIN-ORDER-MM    PIC 99.
002600             10  ORDIN-ORDER-SS    PIC 99.
002700         05  FILLER                PIC X(8).
