000100*----------------------------------------------------------------
000200*    SLCONTRL.CBL
000300*    FILE-CONTROL entry for the CONTROL-FILE.
000400*
000500*    CONTROL-FILE is the one-record file that carries the last
000600*    order id issued and the time of the last delivery across
000700*    the transactions of a run.  There is no operator screen for
000800*    it -- the driver program keeps CONTROL-RECORD current on its
000900*    own as it works the transaction file.
001000*----------------------------------------------------------------
001100*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001200*----------------------------------------------------------------
001300
001400     SELECT CONTROL-FILE
001500            ASSIGN TO "CONTROLF"
001600            ORGANIZATION IS INDEXED
001700            ACCESS MODE IS DYNAMIC
001800            RECORD KEY IS CONTROL-KEY
001900            FILE STATUS IS W-CONTROL-FILE-STATUS.
