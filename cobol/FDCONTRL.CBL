000100*----------------------------------------------------------------
000200*    FDCONTRL.CBL
000300*    FD and record layout for the CONTROL-FILE.
000400*
000500*    Always one record, key value 1, same one-record-control-
000600*    file convention this shop uses wherever a program needs to
000700*    hand out the next sequence number across runs.
000800*----------------------------------------------------------------
000900*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001000*    1992-04-03  RPC  TICKET DQ-0022  ADDED CONTROL-DELIVERY-SEQ
001100*                     SO THE MANIFEST HEADER CAN NUMBER RUNS.
001200*----------------------------------------------------------------
001300
001400     FD  CONTROL-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700     01  CONTROL-RECORD.
001800         05  CONTROL-KEY                PIC 9(1).
001900         05  CONTROL-LAST-ORDER-ID       PIC 9(7).
002000         05  CONTROL-LAST-DELIVERY-TIME  PIC 9(6).
002100         05  CONTROL-DELIVERY-SEQ        PIC 9(5).
002200         05  FILLER                     PIC X(10).
002300
002400     01  CONTROL-RECORD-TIME-BRK REDEFINES CONTROL-RECORD.
002500         05  FILLER                     PIC X(8).
002600         05  CONTROL-LAST-DELIVERY-HHMMSS.
002700             10  CONTROL-LAST-DELIVERY-HH  PIC 99.
002800             10  CONTROL-LAST-DELIVERY-MM  PIC 99.
002900             10  CONTROL-LAST-DELIVERY-SS  PIC 99.
003000         05  FILLER                     PIC X(15).
