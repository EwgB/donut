000100*----------------------------------------------------------------
000200*    PLPRINT.CBL
000300*    Shared page-heading / page-footer paragraphs.  Works
000400*    because every report program in this shop keeps the same
000500*    names for its title line, two heading lines, page counter,
000600*    printed-line counter and print file (TITLE, HEADING-1,
000700*    HEADING-2, PAGE-NUMBER, W-PRINTED-LINES, PRINTER-RECORD,
000800*    PRINTER-FILE).
000900*----------------------------------------------------------------
001000*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001100*----------------------------------------------------------------
001200
001300 PRINT-HEADINGS.
001400
001500     ADD 1 TO PAGE-NUMBER.
001600     MOVE 0 TO W-PRINTED-LINES.
001700
001800     MOVE TITLE TO PRINTER-RECORD.
001900     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
002000     MOVE SPACES TO PRINTER-RECORD.
002100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002200     MOVE HEADING-1 TO PRINTER-RECORD.
002300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002400     MOVE HEADING-2 TO PRINTER-RECORD.
002500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002600     ADD 4 TO W-PRINTED-LINES.
002700*_________________________________________________________________________
002800
002900 FINALIZE-PAGE.
003000
003100     MOVE SPACES TO PRINTER-RECORD.
003200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
003300*_________________________________________________________________________
