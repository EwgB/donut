000100*----------------------------------------------------------------
000200*    FDQUEUE.CBL
000300*    FD and record layout for the ORDER-QUEUE-FILE.
000400*
000500*    This is the queue store itself -- one QUEUE-RECORD per
000600*    order waiting for a cart.  QR-CLIENT-ID is the record key;
000700*    the head-of-queue ordering (priority, then order time, then
000800*    order id) is never the file's physical order -- it is
000900*    obtained by sorting the file, see PLSORT in each report
001000*    program.
001100*----------------------------------------------------------------
001200*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001300*    1991-11-22  RPC  TICKET DQ-0014  ADDED QR-ORDER-TIME-BRK
001400*                     REDEFINES FOR THE LISTING REPORT'S HH/MM
001500*                     DISPLAY WORK.
001600*----------------------------------------------------------------
001700
001800     FD  ORDER-QUEUE-FILE
001900         LABEL RECORDS ARE STANDARD.
002000
002100     01  QUEUE-RECORD.
002200         05  QR-CLIENT-ID          PIC 9(5).
002300         05  QR-ORDER-ID           PIC 9(7).
002400         05  QR-DONUT-QTY          PIC 9(3).
002500         05  QR-ORDER-TIME         PIC 9(6).
002600         05  QR-PRIORITY-FLAG      PIC X(1).
002700             88  QR-PRIORITY-ORDER       VALUE "Y".
002800             88  QR-STANDARD-ORDER       VALUE "N".
002900         05  FILLER                PIC X(10).
003000
003100     01  QUEUE-RECORD-TIME-BRK REDEFINES QUEUE-RECORD.
003200         05  FILLER                PIC X(15).
003300         05  QR-ORDER-TIME-BRK.
003400             10  QR-ORDER-HH       PIC 99.
003500             10  QR-ORDER-MM       PIC 99.
003600             10  QR-ORDER-SS       PIC 99.
003700         05  FILLER                PIC X(11).
