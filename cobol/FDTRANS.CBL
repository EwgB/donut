000100*----------------------------------------------------------------
000200*    FDTRANS.CBL
000300*    FD and record layout for TRANS-IN.
000400*
000500*    TRAN-CODE selects which module the driver calls for this
000600*    transaction -- 'A' add, 'C' cancel, 'D' build a
000700*    delivery, 'L' print the queue listing.  For 'D' and 'L'
000800*    the layout has no separate current-time field, so
000900*    TRAN-ORDER-TIME is read as the run's CURRENT-TIME for
001000*    those two codes.
001100*----------------------------------------------------------------
001200*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001300*    1991-11-22  RPC  TICKET DQ-0011  ADDED TRANS-RECORD-TIME-BRK
001400*                     AND TRANS-RECORD-KEY-BRK REDEFINES -- THE
001500*                     DRIVER NEEDS THE HH/MM/SS BREAKOUT FOR ITS
001600*                     UNKNOWN-CODE DIAGNOSTIC, AND THE COMBINED
001700*                     CODE+CLIENT KEY IS HANDY FOR A JOB-LOG MATCH
001800*                     AGAINST THE ORDERS-IN SIDE.
001900*----------------------------------------------------------------
002000
002100     FD  TRANS-IN
002200         LABEL RECORDS ARE OMITTED.
002300
002400     01  TRANS-RECORD.
002500         05  TRAN-CODE             PIC X(1).
002600             88  TRAN-IS-ADD             VALUE "A".
002700             88  TRAN-IS-CANCEL           VALUE "C".
002800             88  TRAN-IS-DELIVERY         VALUE "D".
002900             88  TRAN-IS-LISTING          VALUE "L".
003000         05  TRAN-CLIENT-ID        PIC 9(5).
003100         05  TRAN-DONUT-QTY        PIC 9(3).
003200         05  TRAN-ORDER-TIME       PIC 9(6).
003300         05  FILLER                PIC X(1).
003400
003500     01  TRANS-RECORD-TIME-BRK REDEFINES TRANS-RECORD.
003600         05  FILLER                PIC X(9).
003700         05  TRAN-ORDER-TIME-BRK.
003800             10  TRAN-ORDER-HH     PIC 99.
003900             10  TRAN-ORDER-MM     PIC 99.
004000             10  TRAN-ORDER-SS     PIC 99.
004100         05  FILLER                PIC X(1).
004200
004300     01  TRANS-RECORD-KEY-BRK REDEFINES TRANS-RECORD.
004400         05  TRAN-MATCH-KEY        PIC X(6).
004500         05  FILLER                PIC X(9).
