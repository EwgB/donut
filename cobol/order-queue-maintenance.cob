000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-queue-maintenance.
000300 AUTHOR. R CULVER.
000400 INSTALLATION. DONUT DISTRIBUTION CENTER.
000500 DATE-WRITTEN. NOVEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*
001100*    DATE        PROGRAMMER  REQUEST    DESCRIPTION
001200*    ----------  ----------  ---------  ----------------------
001300*    1991-11-05  RPC         DQ-0002    ORIGINAL PROGRAM - ADD
001400*                                       AND CANCEL, CALLED FROM
001500*                                       THE DRIVER ONE
001600*                                       TRANSACTION AT A TIME.
001700*    1991-11-09  RPC         DQ-0006    SHARE PLADMIT.CBL WITH
001800*                                       QUEUE-INITIAL-LOAD SO
001900*                                       AN 'A' TRANSACTION IS
002000*                                       VALIDATED EXACTLY THE
002100*                                       SAME WAY AS THE NIGHTLY
002200*                                       LOAD.
002300*    1992-02-27  LMT         DQ-0029    CANCEL NOW DISPLAYS THE
002400*                                       ORDER ID IT REMOVED, OPS
002500*                                       WANTED IT ON THE RUN LOG.
002600*    1998-11-05  KPN         DQ-0079    Y2K REVIEW - NO DATE
002700*                                       FIELDS IN THIS PROGRAM,
002800*                                       CLOSED WITH NO CHANGE.
002900*    2004-09-22  JWB         DQ-0106    CLARIFIED THE CANCEL
003000*                                       "NO ORDER EXISTS" MESSAGE
003100*                                       WORDING PER HELP DESK
003200*                                       REQUEST.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS W-RERUN-SWITCH.
003900 INPUT-OUTPUT SECTION.
004000    FILE-CONTROL.
004100
004200       COPY "SLQUEUE.CBL".
004300       COPY "SLCONTRL.CBL".
004400
004500 DATA DIVISION.
004600    FILE SECTION.
004700
004800       COPY "FDQUEUE.CBL".
004900       COPY "FDCONTRL.CBL".
005000
005100    WORKING-STORAGE SECTION.
005200
005300       COPY "wscase01.cbl".
005400       COPY "WSADMIT.CBL".
005500
005600       01  W-ADMIT-ORDER-ID-ED       PIC ZZZZZZ9.
005700
005800       01  W-CANCEL-FOUND            PIC X(1).
005900           88  CANCEL-ORDER-FOUND         VALUE "Y".
006000       01  W-CANCEL-ORDER-ID         PIC 9(7).
006100       01  W-CANCEL-ORDER-ID-ED      PIC ZZZZZZ9.
006200
006300       01  W-TIME-FIELD              PIC 9(6).
006400       01  W-TIME-FIELD-BRK REDEFINES W-TIME-FIELD.
006500           05  W-TIME-HH             PIC 99.
006600           05  W-TIME-MM             PIC 99.
006700           05  W-TIME-SS             PIC 99.
006800
006900       77  DUMMY                     PIC X.
007000*_________________________________________________________________________
007100
007200 LINKAGE SECTION.
007300
007400     01  LS-TRAN-CODE                PIC X(1).
007500     01  LS-CLIENT-ID                PIC 9(5).
007600     01  LS-DONUT-QTY                PIC 9(3).
007700     01  LS-TIME-FIELD                PIC 9(6).
007800*_________________________________________________________________________
007900
008000 PROCEDURE DIVISION USING LS-TRAN-CODE LS-CLIENT-ID LS-DONUT-QTY
008100                          LS-TIME-FIELD.
008200
008300 MAIN-CONTROL.
008400
008500     OPEN I-O ORDER-QUEUE-FILE.
008600     OPEN I-O CONTROL-FILE.
008700
008800     IF LS-TRAN-CODE = "A"
008900         PERFORM ADD-ORDER-FROM-TRANSACTION
009000     ELSE
009100         PERFORM CANCEL-ORDER-FROM-TRANSACTION.
009200
009300     CLOSE ORDER-QUEUE-FILE.
009400     CLOSE CONTROL-FILE.
009500
009600     EXIT PROGRAM.
009700*_________________________________________________________________________
009800
009900 ADD-ORDER-FROM-TRANSACTION.
010000
010100     MOVE LS-CLIENT-ID  TO W-ADMIT-CLIENT-ID.
010200     MOVE LS-DONUT-QTY  TO W-ADMIT-DONUT-QTY.
010300     MOVE LS-TIME-FIELD TO W-ADMIT-ORDER-TIME.
010400
010500     PERFORM ADMIT-ORDER-MODULE.
010600
010700     IF ADMIT-REJECTED
010800         DISPLAY "ORDER-QUEUE-MAINTENANCE - REJECTED CLIENT "
010900                 LS-CLIENT-ID " - " W-ADMIT-REJECT-REASON
011000     ELSE
011100         MOVE W-ADMIT-ORDER-ID TO W-ADMIT-ORDER-ID-ED
011200         DISPLAY "ORDER-QUEUE-MAINTENANCE - ADMITTED CLIENT "
011300                 LS-CLIENT-ID " AS ORDER " W-ADMIT-ORDER-ID-ED.
011400*_________________________________________________________________________
011500
011600 CANCEL-ORDER-FROM-TRANSACTION.
011700
011800     MOVE LS-CLIENT-ID TO QR-CLIENT-ID.
011900     MOVE "N" TO W-CANCEL-FOUND.
012000
012100     READ ORDER-QUEUE-FILE RECORD
012200         INVALID KEY
012300             MOVE "N" TO W-CANCEL-FOUND
012400         NOT INVALID KEY
012500             MOVE "Y" TO W-CANCEL-FOUND.
012600
012700     IF CANCEL-ORDER-FOUND
012800         MOVE QR-ORDER-ID TO W-CANCEL-ORDER-ID
012900         DELETE ORDER-QUEUE-FILE RECORD
013000             INVALID KEY
013100                 MOVE "Y" TO W-ERROR-WRITING
013200         MOVE W-CANCEL-ORDER-ID TO W-CANCEL-ORDER-ID-ED
013300         DISPLAY "ORDER-QUEUE-MAINTENANCE - CANCELLED ORDER "
013400                 W-CANCEL-ORDER-ID-ED " FOR CLIENT " LS-CLIENT-ID
013500     ELSE
013600         DISPLAY "ORDER-QUEUE-MAINTENANCE - NO ORDER EXISTS FOR "
013700                 "CLIENT " LS-CLIENT-ID.
013800*_________________________________________________________________________
013900
014000     COPY "PLADMIT.CBL".
014100     COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
014200*_________________________________________________________________________
