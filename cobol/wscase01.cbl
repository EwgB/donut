000100*----------------------------------------------------------------
000200*    wscase01.cbl
000300*    WORKING-STORAGE switches shared across the donut-queue
000400*    programs -- this shop's habit of keeping one small ws
000500*    copybook of yes/no switches instead of repeating the
000600*    88-levels in every program.
000700*----------------------------------------------------------------
000800*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
000900*----------------------------------------------------------------
001000
001100     01  W-FOUND-ORDER-RECORD         PIC X.
001200         88  FOUND-ORDER-RECORD            VALUE "Y".
001300
001400     01  W-END-OF-FILE                PIC X.
001500         88  END-OF-FILE                   VALUE "Y".
001600
001700     01  W-ERROR-WRITING              PIC X.
001800         88  ERROR-WRITING                  VALUE "Y".
001900
002000     01  W-QUEUE-FILE-STATUS          PIC XX.
002100         88  QUEUE-FILE-STATUS-OK           VALUE "00".
002200         88  QUEUE-FILE-STATUS-NOTFND       VALUE "23".
002300
002400     01  W-CONTROL-FILE-STATUS        PIC XX.
002500         88  CONTROL-FILE-STATUS-OK         VALUE "00".
002600         88  CONTROL-FILE-STATUS-NOTFND     VALUE "23".
002700
002800     01  W-TRANS-IN-STATUS            PIC XX.
002900         88  TRANS-IN-STATUS-OK             VALUE "00".
003000         88  TRANS-IN-STATUS-EOF            VALUE "10".
003100
003200     01  W-ORDERS-IN-STATUS           PIC XX.
003300         88  ORDERS-IN-STATUS-OK            VALUE "00".
003400         88  ORDERS-IN-STATUS-EOF           VALUE "10".
