000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-ORDER-RECORD.CBL
000300*    Shared paragraph: keyed read of ORDER-QUEUE-FILE by
000400*    QR-CLIENT-ID.  Callers MOVE the client id to QR-CLIENT-ID
000500*    and "Y" to W-FOUND-ORDER-RECORD before the PERFORM, same
000600*    look-up convention used by the other shared paragraphs in
000700*    this shop.
000800*----------------------------------------------------------------
000900*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001000*----------------------------------------------------------------
001100
001200 LOOK-FOR-ORDER-RECORD.
001300
001400     READ ORDER-QUEUE-FILE RECORD
001500         INVALID KEY
001600             MOVE "N" TO W-FOUND-ORDER-RECORD.
001700*_________________________________________________________________________
