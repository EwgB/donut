000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. delivery-builder.
000300 AUTHOR. L TORRES.
000400 INSTALLATION. DONUT DISTRIBUTION CENTER.
000500 DATE-WRITTEN. DECEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*    CHANGE LOG
001000*
001100*    DATE        PROGRAMMER  REQUEST    DESCRIPTION
001200*    ----------  ----------  ---------  ----------------------
001300*    1991-12-12  LMT         DQ-0004    ORIGINAL PROGRAM - BUILDS
001400*                                       ONE DELIVERY CART OF UP
001500*                                       TO 50 DONUTS FROM THE
001600*                                       HEAD OF THE QUEUE AND
001700*                                       CLEARS THOSE ORDERS FROM
001800*                                       THE QUEUE FILE ONCE THE
001900*                                       CART IS BUILT -- SELECT
002000*                                       FIRST, CLEAR SECOND, SAME
002100*                                       AS EVERY OTHER PROGRAM IN
002200*                                       THIS SHOP THAT WORKS A
002300*                                       BATCH OF RECORDS.
002400*    1992-01-09  RPC         DQ-0019    CART NOW STOPS ADDING
002500*                                       ORDERS AS SOON AS THE
002600*                                       NEXT ONE WOULD PUSH THE
002700*                                       LOAD OVER 50, RATHER THAN
002800*                                       OVERFILLING BY ONE ORDER.
002900*    1992-04-03  RPC         DQ-0041    UPDATE CONTROL-FILE'S
003000*                                       LAST-DELIVERY-TIME AND
003100*                                       BUMP THE DELIVERY
003200*                                       SEQUENCE NUMBER AT THE
003300*                                       END OF EACH RUN.
003400*    1998-11-12  KPN         DQ-0081    Y2K REVIEW - NO DATE
003500*                                       FIELDS IN THIS PROGRAM,
003600*                                       CLOSED WITH NO CHANGE.
003700*    2004-10-06  JWB         DQ-0109    MANIFEST TRAILER NOW
003800*                                       SHOWS THE DELIVERY
003900*                                       SEQUENCE NUMBER FOR THE
004000*                                       DRIVER'S PAPERWORK.
004100*    2006-02-14  DKW         DQ-0123    MANIFEST HEADER NOW SHOWS
004200*                                       THE DELIVERY SEQUENCE NUMBER
004300*                                       AND THE DELIVERY TIME, NOT
004400*                                       JUST THE TRAILER -- DRIVERS
004500*                                       WERE HAVING TO FLIP TO THE
004600*                                       BACK OF THE MANIFEST TO
004700*                                       CONFIRM THE RUN NUMBER.
004800*----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS W-RERUN-SWITCH.
005400 INPUT-OUTPUT SECTION.
005500    FILE-CONTROL.
005600
005700       COPY "SLQUEUE.CBL".
005800       COPY "SLCONTRL.CBL".
005900
006000       SELECT SORT-WORK-FILE
006100              ASSIGN TO "DLVSORT".
006200
006300       SELECT DELIVERY-RPT
006400              ASSIGN TO "delivery-builder.out"
006500              ORGANIZATION IS LINE SEQUENTIAL.
006600
006700 DATA DIVISION.
006800    FILE SECTION.
006900
007000       COPY "FDQUEUE.CBL".
007100       COPY "FDCONTRL.CBL".
007200
007300       SD  SORT-WORK-FILE.
007400       01  SORT-WORK-RECORD.
007500           05  SW-SORT-PRIORITY      PIC X(1).
007600           05  SW-ORDER-TIME         PIC 9(6).
007700           05  SW-ORDER-ID           PIC 9(7).
007800           05  SW-CLIENT-ID          PIC 9(5).
007900           05  SW-DONUT-QTY          PIC 9(3).
008000
008100       FD  DELIVERY-RPT
008200           LABEL RECORDS ARE OMITTED.
008300       01  PRINTER-RECORD            PIC X(80).
008400
008500    WORKING-STORAGE SECTION.
008600
008700       COPY "wscase01.cbl".
008800
008900       01  PAGE-NUMBER               PIC 9(3) COMP.
009000       01  W-PRINTED-LINES           PIC 9(3) COMP.
009100       01  W-LINES-PER-PAGE          PIC 9(3) COMP VALUE 50.
009200
009300       01  W-CART-LOAD               PIC 9(3) COMP.
009400       01  W-MANIFEST-COUNT          PIC 9(5) COMP.
009500       01  W-MANIFEST-COUNT-ED       PIC ZZZZ9.
009600       01  W-CART-LOAD-ED            PIC ZZ9.
009700
009800       01  W-CURRENT-TIME            PIC 9(6).
009900       01  W-CURRENT-TIME-BRK REDEFINES W-CURRENT-TIME.
010000           05  W-CURRENT-HH          PIC 99.
010100           05  W-CURRENT-MM          PIC 99.
010200           05  W-CURRENT-SS          PIC 99.
010300
010400       01  W-CART-FULL-SWITCH        PIC X(1).
010500           88  CART-IS-FULL               VALUE "Y".
010600
010700       01  W-DELETE-LIST-MAX         PIC 9(3) COMP VALUE 50.
010800       01  W-DELETE-LIST-COUNT       PIC 9(3) COMP.
010900       01  W-DELETE-LIST-TABLE.
011000          05  W-DELETE-CLIENT-ID OCCURS 50 TIMES
011100                                     PIC 9(5).
011200       01  W-DELETE-INDEX            PIC 9(3) COMP.
011300
011400       01  TITLE.
011500           05  FILLER                PIC X(22) VALUE SPACES.
011600           05  FILLER                PIC X(36)
011700               VALUE "DONUT DISTRIBUTION CENTER".
011800           05  FILLER                PIC X(22) VALUE SPACES.
011900
012000       01  HEADING-1.
012100           05  FILLER                PIC X(22) VALUE SPACES.
012200           05  FILLER                PIC X(36)
012300               VALUE "DELIVERY MANIFEST".
012400           05  FILLER                PIC X(22) VALUE SPACES.
012500
012600       01  HEADING-1A.
012700           05  FILLER                PIC X(2)  VALUE SPACES.
012800           05  FILLER                PIC X(17) VALUE "DELIVERY SEQ NO: ".
012900           05  H1-DELIVERY-SEQ       PIC ZZZZ9.
013000           05  FILLER                PIC X(4)  VALUE SPACES.
013100           05  FILLER                PIC X(15) VALUE "DELIVERY TIME: ".
013200           05  H1-DELIVERY-HH        PIC 99.
013300           05  FILLER                PIC X(1)  VALUE ":".
013400           05  H1-DELIVERY-MM        PIC 99.
013500           05  FILLER                PIC X(1)  VALUE ":".
013600           05  H1-DELIVERY-SS        PIC 99.
013700           05  FILLER                PIC X(29) VALUE SPACES.
013800
013900       01  HEADING-2.
014000           05  FILLER                PIC X(2)  VALUE SPACES.
014100           05  FILLER                PIC X(7)  VALUE "CLIENT ".
014200           05  FILLER                PIC X(8)  VALUE "ORDER # ".
014300           05  FILLER                PIC X(7)  VALUE "QTY    ".
014400           05  FILLER                PIC X(52) VALUE SPACES.
014500
014600       01  DETAIL-LINE.
014700           05  FILLER                PIC X(2)  VALUE SPACES.
014800           05  DL-CLIENT-ID          PIC 9(5).
014900           05  FILLER                PIC X(2)  VALUE SPACES.
015000           05  DL-ORDER-ID           PIC 9(7).
015100           05  FILLER                PIC X(1)  VALUE SPACES.
015200           05  DL-DONUT-QTY          PIC ZZ9.
015300           05  FILLER                PIC X(58) VALUE SPACES.
015400
015500       01  TRAILER-LINE.
015600           05  FILLER                PIC X(2)  VALUE SPACES.
015700           05  FILLER                PIC X(15) VALUE "ORDERS LOADED: ".
015800           05  TL-MANIFEST-COUNT     PIC ZZZZ9.
015900           05  FILLER                PIC X(4)  VALUE SPACES.
016000           05  FILLER                PIC X(12) VALUE "CART LOAD: ".
016100           05  TL-CART-LOAD          PIC ZZ9.
016200           05  FILLER                PIC X(4)  VALUE SPACES.
016300           05  FILLER                PIC X(17) VALUE "DELIVERY SEQ NO: ".
016400           05  TL-DELIVERY-SEQ       PIC ZZZZ9.
016500           05  FILLER                PIC X(13) VALUE SPACES.
016600
016700       77  DUMMY                     PIC X.
016800*_________________________________________________________________________
016900
017000 LINKAGE SECTION.
017100
017200     01  LS-CURRENT-TIME             PIC 9(6).
017300*_________________________________________________________________________
017400
017500 PROCEDURE DIVISION USING LS-CURRENT-TIME.
017600
017700 MAIN-CONTROL.
017800
017900     MOVE LS-CURRENT-TIME TO W-CURRENT-TIME.
018000
018100     MOVE ZERO TO PAGE-NUMBER.
018200     MOVE ZERO TO W-CART-LOAD.
018300     MOVE ZERO TO W-MANIFEST-COUNT.
018400     MOVE ZERO TO W-DELETE-LIST-COUNT.
018500     MOVE "N" TO W-CART-FULL-SWITCH.
018600
018700     PERFORM UPDATE-THE-CONTROL-RECORD.
018800
018900     SORT SORT-WORK-FILE
019000         ON ASCENDING KEY SW-SORT-PRIORITY
019100         ON ASCENDING KEY SW-ORDER-TIME
019200         ON ASCENDING KEY SW-ORDER-ID
019300         INPUT PROCEDURE IS LOAD-SORT-FROM-QUEUE
019400         OUTPUT PROCEDURE IS BUILD-THE-MANIFEST.
019500
019600     PERFORM DELETE-THE-DELIVERED-ORDERS.
019700
019800     EXIT PROGRAM.
019900*_________________________________________________________________________
020000
020100 LOAD-SORT-FROM-QUEUE.
020200
020300     OPEN INPUT ORDER-QUEUE-FILE.
020400     MOVE "N" TO W-END-OF-FILE.
020500     PERFORM READ-QUEUE-SEQUENTIAL-NEXT.
020600     PERFORM BUILD-ONE-SORT-RECORD UNTIL END-OF-FILE.
020700     CLOSE ORDER-QUEUE-FILE.
020800*_________________________________________________________________________
020900
021000 READ-QUEUE-SEQUENTIAL-NEXT.
021100
021200     READ ORDER-QUEUE-FILE NEXT RECORD
021300         AT END
021400             MOVE "Y" TO W-END-OF-FILE.
021500*_________________________________________________________________________
021600
021700 BUILD-ONE-SORT-RECORD.
021800
021900     IF QR-PRIORITY-ORDER
022000         MOVE "1" TO SW-SORT-PRIORITY
022100     ELSE
022200         MOVE "2" TO SW-SORT-PRIORITY.
022300
022400     MOVE QR-ORDER-TIME TO SW-ORDER-TIME.
022500     MOVE QR-ORDER-ID   TO SW-ORDER-ID.
022600     MOVE QR-CLIENT-ID  TO SW-CLIENT-ID.
022700     MOVE QR-DONUT-QTY  TO SW-DONUT-QTY.
022800
022900     RELEASE SORT-WORK-RECORD.
023000
023100     PERFORM READ-QUEUE-SEQUENTIAL-NEXT.
023200*_________________________________________________________________________
023300
023400 BUILD-THE-MANIFEST.
023500
023600     OPEN OUTPUT DELIVERY-RPT.
023700     PERFORM PRINT-HEADINGS.
023800
023900     MOVE HEADING-1A TO PRINTER-RECORD.
024000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
024100     ADD 1 TO W-PRINTED-LINES.
024200
024300     MOVE "N" TO W-END-OF-FILE.
024400     PERFORM RETURN-SORT-NEXT.
024500     PERFORM ADD-ONE-ORDER-TO-CART
024600         UNTIL END-OF-FILE OR CART-IS-FULL.
024700
024800     PERFORM WRITE-THE-TRAILER-LINE.
024900     CLOSE DELIVERY-RPT.
025000*_________________________________________________________________________
025100
025200 RETURN-SORT-NEXT.
025300
025400     RETURN SORT-WORK-FILE RECORD
025500         AT END
025600             MOVE "Y" TO W-END-OF-FILE.
025700*_________________________________________________________________________
025800
025900 ADD-ONE-ORDER-TO-CART.
026000
026100     IF (W-CART-LOAD + SW-DONUT-QTY) > 50
026200         MOVE "Y" TO W-CART-FULL-SWITCH
026300     ELSE
026400         ADD SW-DONUT-QTY TO W-CART-LOAD
026500         PERFORM WRITE-THE-MANIFEST-DETAIL-LINE
026600         PERFORM REMEMBER-THIS-ORDER-FOR-DELETE
026700         PERFORM RETURN-SORT-NEXT.
026800*_________________________________________________________________________
026900
027000 WRITE-THE-MANIFEST-DETAIL-LINE.
027100
027200     MOVE SW-CLIENT-ID  TO DL-CLIENT-ID.
027300     MOVE SW-ORDER-ID   TO DL-ORDER-ID.
027400     MOVE SW-DONUT-QTY  TO DL-DONUT-QTY.
027500
027600     MOVE DETAIL-LINE TO PRINTER-RECORD.
027700     IF W-PRINTED-LINES NOT < W-LINES-PER-PAGE
027800         PERFORM PRINT-HEADINGS.
027900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028000     ADD 1 TO W-PRINTED-LINES.
028100
028200     ADD 1 TO W-MANIFEST-COUNT.
028300*_________________________________________________________________________
028400
028500 REMEMBER-THIS-ORDER-FOR-DELETE.
028600
028700     IF W-DELETE-LIST-COUNT < W-DELETE-LIST-MAX
028800         ADD 1 TO W-DELETE-LIST-COUNT
028900         MOVE SW-CLIENT-ID TO W-DELETE-CLIENT-ID (W-DELETE-LIST-COUNT).
029000*_________________________________________________________________________
029100
029200 DELETE-THE-DELIVERED-ORDERS.
029300
029400     OPEN I-O ORDER-QUEUE-FILE.
029500     PERFORM DELETE-ONE-ORDER-BY-ORDER-ID
029600         VARYING W-DELETE-INDEX FROM 1 BY 1
029700         UNTIL W-DELETE-INDEX > W-DELETE-LIST-COUNT.
029800     CLOSE ORDER-QUEUE-FILE.
029900*_________________________________________________________________________
030000
030100 DELETE-ONE-ORDER-BY-ORDER-ID.
030200
030300     MOVE W-DELETE-CLIENT-ID (W-DELETE-INDEX) TO QR-CLIENT-ID.
030400     DELETE ORDER-QUEUE-FILE RECORD
030500         INVALID KEY
030600             MOVE "Y" TO W-ERROR-WRITING.
030700*_________________________________________________________________________
030800
030900 UPDATE-THE-CONTROL-RECORD.
031000
031100     OPEN I-O CONTROL-FILE.
031200     MOVE 1 TO CONTROL-KEY.
031300     READ CONTROL-FILE RECORD
031400         INVALID KEY
031500             MOVE ZERO TO CONTROL-DELIVERY-SEQ.
031600
031700     MOVE W-CURRENT-TIME TO CONTROL-LAST-DELIVERY-TIME.
031800     ADD 1 TO CONTROL-DELIVERY-SEQ.
031900     MOVE CONTROL-DELIVERY-SEQ TO TL-DELIVERY-SEQ.
032000     MOVE CONTROL-DELIVERY-SEQ TO H1-DELIVERY-SEQ.
032100     MOVE W-CURRENT-HH TO H1-DELIVERY-HH.
032200     MOVE W-CURRENT-MM TO H1-DELIVERY-MM.
032300     MOVE W-CURRENT-SS TO H1-DELIVERY-SS.
032400
032500     IF CONTROL-FILE-STATUS-NOTFND
032600         WRITE CONTROL-RECORD
032700     ELSE
032800         REWRITE CONTROL-RECORD.
032900     CLOSE CONTROL-FILE.
033000*_________________________________________________________________________
033100
033200 WRITE-THE-TRAILER-LINE.
033300
033400     MOVE W-MANIFEST-COUNT TO TL-MANIFEST-COUNT.
033500     MOVE W-CART-LOAD      TO TL-CART-LOAD.
033600     MOVE TRAILER-LINE TO PRINTER-RECORD.
033700     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
033800     PERFORM FINALIZE-PAGE.
033900*_________________________________________________________________________
034000
034100     COPY "PLPRINT.CBL".
034200*_________________________________________________________________________
