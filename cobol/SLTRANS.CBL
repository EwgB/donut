000100*----------------------------------------------------------------
000200*    SLTRANS.CBL
000300*    FILE-CONTROL entry for TRANS-IN, the maintenance
000400*    transaction file that drives a run.
000500*----------------------------------------------------------------
000600*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
000700*----------------------------------------------------------------
000800
000900     SELECT TRANS-IN
001000            ASSIGN TO "TRANSIN"
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS W-TRANS-IN-STATUS.
