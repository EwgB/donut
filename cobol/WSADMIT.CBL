000100*----------------------------------------------------------------
000200*    WSADMIT.CBL
000300*    WORKING-STORAGE area shared by the callers of PLADMIT.CBL.
000400*    The caller fills in W-ADMIT-CLIENT-ID/QTY/TIME before the
000500*    PERFORM and reads back W-ADMIT-REJECTED/REASON and, when the
000600*    order was admitted, the assigned W-ADMIT-ORDER-ID.
000700*----------------------------------------------------------------
000800*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
000900*----------------------------------------------------------------
001000
001100     01  W-ADMIT-CLIENT-ID            PIC 9(5).
001200     01  W-ADMIT-DONUT-QTY            PIC 9(3).
001300     01  W-ADMIT-ORDER-TIME           PIC 9(6).
001400     01  W-ADMIT-ORDER-ID             PIC 9(7).
001500
001600     01  W-ADMIT-REJECTED             PIC X.
001700         88  ADMIT-REJECTED                VALUE "Y".
001800
001900     01  W-ADMIT-REJECT-REASON        PIC X(40).
