000100*----------------------------------------------------------------
000200*    PLADMIT.CBL
000300*    Shared paragraph: validate a new order and, when it
000400*    passes, assign the next order id from CONTROL-FILE and
000500*    write it to ORDER-QUEUE-FILE.
000600*
000700*    Same control-record idiom used elsewhere in this shop -- a
000800*    new key is taken from the control record, bumped, and
000900*    REWRITE'n back -- except the "new key" here is the order id
001000*    and the business validation (size, quantity, one order per
001100*    client) runs first.
001200*
001300*    CONTROL-FILE and ORDER-QUEUE-FILE must already be OPEN I-O
001400*    in the calling program.
001500*----------------------------------------------------------------
001600*    1991-11-04  RPC  TICKET DQ-0001  ORIGINAL COPYBOOK.
001700*    1991-11-09  RPC  TICKET DQ-0006  QUANTITY RANGE CHECK SPLIT
001800*                     INTO ITS OWN "TOO LARGE" / "TOO SMALL"
001900*                     REJECT MESSAGES PER THE BUSINESS RULES.
002000*----------------------------------------------------------------
002100
002200 ADMIT-ORDER-MODULE.
002300
002400     MOVE "N" TO W-ADMIT-REJECTED.
002500     MOVE SPACES TO W-ADMIT-REJECT-REASON.
002600
002700     PERFORM VALIDATE-THE-ORDER.
002800
002900     IF NOT ADMIT-REJECTED
003000         PERFORM ASSIGN-THE-ORDER-ID
003100         PERFORM WRITE-THE-QUEUE-RECORD.
003200*_________________________________________________________________________
003300
003400 VALIDATE-THE-ORDER.
003500
003600     IF W-ADMIT-DONUT-QTY > 50
003700         MOVE "Y" TO W-ADMIT-REJECTED
003800         MOVE "ORDER TOO LARGE - OVER 50 DONUTS" TO W-ADMIT-REJECT-REASON
003900     ELSE
004000         IF W-ADMIT-DONUT-QTY < 1
004100             MOVE "Y" TO W-ADMIT-REJECTED
004200             MOVE "INVALID QUANTITY - LESS THAN 1 DONUT" TO
004300                 W-ADMIT-REJECT-REASON
004400         ELSE
004500             MOVE W-ADMIT-CLIENT-ID TO QR-CLIENT-ID
004600             MOVE "Y" TO W-FOUND-ORDER-RECORD
004700             PERFORM LOOK-FOR-ORDER-RECORD
004800             IF FOUND-ORDER-RECORD
004900                 MOVE "Y" TO W-ADMIT-REJECTED
005000                 MOVE "MULTIPLE ORDERS NOT ALLOWED FOR THIS CLIENT" TO
005100                     W-ADMIT-REJECT-REASON.
005200*_________________________________________________________________________
005300
005400 ASSIGN-THE-ORDER-ID.
005500
005600     MOVE 1 TO CONTROL-KEY.
005700     READ CONTROL-FILE RECORD
005800         INVALID KEY
005900             MOVE ZERO TO CONTROL-LAST-ORDER-ID.
006000
006100     ADD 1 TO CONTROL-LAST-ORDER-ID.
006200     MOVE CONTROL-LAST-ORDER-ID TO W-ADMIT-ORDER-ID.
006300
006400     IF CONTROL-FILE-STATUS-NOTFND
006500         MOVE 1 TO CONTROL-KEY
006600         MOVE ZERO TO CONTROL-LAST-DELIVERY-TIME
006700         MOVE ZERO TO CONTROL-DELIVERY-SEQ
006800         WRITE CONTROL-RECORD
006900     ELSE
007000         REWRITE CONTROL-RECORD.
007100*_________________________________________________________________________
007200
007300 WRITE-THE-QUEUE-RECORD.
007400
007500     MOVE W-ADMIT-CLIENT-ID  TO QR-CLIENT-ID.
007600     MOVE W-ADMIT-ORDER-ID   TO QR-ORDER-ID.
007700     MOVE W-ADMIT-DONUT-QTY  TO QR-DONUT-QTY.
007800     MOVE W-ADMIT-ORDER-TIME TO QR-ORDER-TIME.
007900
008000     IF W-ADMIT-CLIENT-ID NOT > 1000
008100         MOVE "Y" TO QR-PRIORITY-FLAG
008200     ELSE
008300         MOVE "N" TO QR-PRIORITY-FLAG.
008400
008500     WRITE QUEUE-RECORD
008600         INVALID KEY
008700             MOVE "Y" TO W-ERROR-WRITING.
008800*_________________________________________________________________________
